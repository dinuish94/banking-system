000100******************************************************************
000200* PROGRAM:  TRANSFER-POST
000300*           Cross-branch transfer posting run.  Loads opening
000400*           balances, loads requested transfers, posts every
000500*           transfer against an in-memory copy of the balances
000600*           in file order, and writes the transaction report.
000700*           Bad input lines are diverted to error reports - they
000800*           do not stop the run.  See the run book for FM-114.
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.     TRANSFER-POST.
001200 AUTHOR.         R HALVORSEN.
001300 INSTALLATION.   FIRST MERIDIAN TRUST CO - DATA PROC DIV.
001400 DATE-WRITTEN.   06/10/87.
001500 DATE-COMPILED.
001600 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001700******************************************************************
001800*                     C H A N G E   L O G                       *
001900******************************************************************
002000* 06/10/87  RH    0000  ORIGINAL PROGRAM.  REPLACES THE MANUAL   *
002100*                       TRANSFER POSTING LOG KEPT BY THE WIRE   *
002200*                       ROOM.  SEE PROJECT FM-114.               *
002300* 09/02/87  RH    0041  ADDED THE BALANCE AND TRANSFER ERROR     *
002400*                       REPORTS - AUDIT WANTED A RECORD OF       *
002500*                       EVERY REJECTED INPUT LINE.                *
002600* 03/19/88  RH    0077  CORRECTED TRANSFER STATUS ORDER - SAME   *
002700*                       ACCOUNT ON BOTH SIDES MUST WIN OVER AN   *
002800*                       UNKNOWN ACCOUNT CHECK, NOT THE OTHER WAY *
002900*                       AROUND.  PER WIRE ROOM WALKTHROUGH.      *
003000* 11/02/88  RH    0114  ACCOUNT AND TRANSFER EDITING MOVED OUT   *
003100*                       TO THE NEW ACCOUNT-EDIT AND TRANSFER-    *
003200*                       EDIT SUBPROGRAMS SO BRANCH OPS CAN GET   *
003300*                       THE RULES WITHOUT A FULL RECOMPILE OF    *
003400*                       THIS PROGRAM.                             *
003500* 04/09/91  JP    0233  SEE ACCOUNT-EDIT CHANGE LOG - SIGN       *
003600*                       HANDLING FIX FLOWS THROUGH TO THIS RUN. *
003700* 02/14/90  RH    0188  TRANSFER-EDIT NOW CATCHES SAME-ACCOUNT   *
003800*                       TRANSFERS DIRECTLY - REMOVED THE OLD     *
003900*                       DUPLICATE CHECK THAT USED TO LIVE HERE.  *
004000* 09/30/93  TO    0310  WIDENED THE BALANCE AND TRANSFER TABLES  *
004100*                       TO 9999 ENTRIES EACH - BRANCH 14 RAN OUT  *
004200*                       OF ROOM DURING THE MONTH-END BATCH.       *
004300* 01/04/99  MDC   0402  YEAR 2000 READINESS REVIEW.  RUN DATE    *
004400*                       BANNER NOW SHOWS A 4-DIGIT YEAR.  NO     *
004500*                       OTHER DATE LOGIC IN THIS PROGRAM.        *
004600*                       SIGNED OFF PER Y2K PROJECT.               *
004700* 08/22/02  TO    0455  CSV QUOTING ADDED TO THE ERROR REPORTS   *
004800*                       AFTER AUDIT FLAGGED AN OFFENDING LINE    *
004900*                       THAT CONTAINED AN EMBEDDED COMMA.         *
005000* 05/13/05  TO    0512  DO NOT PRE-OPEN THE TWO ERROR REPORTS -  *
005100*                       OPERATIONS WANTS THE FILE TO BE ABSENT   *
005200*                       WHEN THERE IS NOTHING TO REPORT, NOT AN  *
005300*                       EMPTY FILE WITH JUST A HEADER LINE.       *
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.   IBM-370.
005800 OBJECT-COMPUTER.   IBM-370.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100******************************************************************
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT  BALANCE-FILE-IN
006500             ASSIGN TO BALANCIN
006600             ORGANIZATION IS LINE SEQUENTIAL
006700             FILE STATUS IS WS-BAL-FILE-STATUS.
006800     SELECT  TRANSFER-FILE-IN
006900             ASSIGN TO TRANFRIN
007000             ORGANIZATION IS LINE SEQUENTIAL
007100             FILE STATUS IS WS-TRF-FILE-STATUS.
007200     SELECT  TRANS-RPT-FILE-OUT
007300             ASSIGN TO TRANRPTO
007400             ORGANIZATION IS LINE SEQUENTIAL
007500             FILE STATUS IS WS-RPT-FILE-STATUS.
007600     SELECT  BAL-ERROR-FILE-OUT
007700             ASSIGN TO BALERRPT
007800             ORGANIZATION IS LINE SEQUENTIAL
007900             FILE STATUS IS WS-BERR-FILE-STATUS.
008000     SELECT  TRF-ERROR-FILE-OUT
008100             ASSIGN TO TRFERRPT
008200             ORGANIZATION IS LINE SEQUENTIAL
008300             FILE STATUS IS WS-TERR-FILE-STATUS.
008400******************************************************************
008500 DATA DIVISION.
008600 FILE SECTION.
008700******************************************************************
008800*  BALANCES INPUT - ONE ACCOUNT OPENING BALANCE PER LINE         *
008900******************************************************************
009000 FD  BALANCE-FILE-IN
009100     RECORD CONTAINS 256 CHARACTERS
009200     DATA RECORD IS BAL-RECORD-IN.
009300 01  BAL-RECORD-IN                 PIC X(256).
009400 01  BAL-RECORD-CHARS REDEFINES BAL-RECORD-IN.
009500     05  BAL-CHAR                  PIC X OCCURS 256 TIMES.
009600******************************************************************
009700*  TRANSFERS INPUT - ONE REQUESTED TRANSFER PER LINE             *
009800******************************************************************
009900 FD  TRANSFER-FILE-IN
010000     RECORD CONTAINS 256 CHARACTERS
010100     DATA RECORD IS TRF-RECORD-IN.
010200 01  TRF-RECORD-IN                 PIC X(256).
010300 01  TRF-RECORD-CHARS REDEFINES TRF-RECORD-IN.
010400     05  TRF-CHAR                  PIC X OCCURS 256 TIMES.
010500******************************************************************
010600*  TRANSACTION REPORT OUTPUT - ONE LINE PER TRANSFER PROCESSED   *
010700******************************************************************
010800 FD  TRANS-RPT-FILE-OUT
010900     RECORD CONTAINS 100 CHARACTERS
011000     DATA RECORD IS RPT-DETAIL-OUT.
011100 01  RPT-DETAIL-OUT                PIC X(100).
011200******************************************************************
011300*  BALANCE LINE ERROR REPORT OUTPUT                               *
011400******************************************************************
011500 FD  BAL-ERROR-FILE-OUT
011600     RECORD CONTAINS 550 CHARACTERS
011700     DATA RECORD IS BERR-RECORD-OUT.
011800 01  BERR-RECORD-OUT               PIC X(550).
011900******************************************************************
012000*  TRANSFER LINE ERROR REPORT OUTPUT                              *
012100******************************************************************
012200 FD  TRF-ERROR-FILE-OUT
012300     RECORD CONTAINS 550 CHARACTERS
012400     DATA RECORD IS TERR-RECORD-OUT.
012500 01  TERR-RECORD-OUT               PIC X(550).
012600******************************************************************
012700 WORKING-STORAGE SECTION.
012750******************************************************************
012760*  STANDALONE RUN COUNTER - BUMPED ONCE PER TRANSFER POSTED.      *
012770*  OPERATIONS HAS ASKED FOR THIS ON THE RUN LOG MORE THAN ONCE    *
012780*  SO WE ARE KEEPING IT AS ITS OWN 77-LEVEL RATHER THAN BURYING   *
012790*  IT INSIDE ONE OF THE GROUP AREAS BELOW.                        *
012795******************************************************************
012796 77  WS-TRANSFERS-POSTED-CT     PIC 9(07) COMP VALUE 0.
012800******************************************************************
012900*  RUN SWITCHES                                                  *
013000******************************************************************
013100 01  WS-RUN-SWITCHES.
013200     05  WS-BAL-EOF-SW          PIC X      VALUE 'N'.
013300         88  WS-BAL-EOF                  VALUE 'Y'.
013400     05  WS-TRF-EOF-SW          PIC X      VALUE 'N'.
013500         88  WS-TRF-EOF                  VALUE 'Y'.
013600     05  WS-BAL-ERR-EXIST-SW    PIC X      VALUE 'N'.
013700         88  WS-BAL-ERRORS-EXIST         VALUE 'Y'.
013800     05  WS-TRF-ERR-EXIST-SW    PIC X      VALUE 'N'.
013900         88  WS-TRF-ERRORS-EXIST         VALUE 'Y'.
014000     05  WS-FROM-FOUND-SW       PIC X      VALUE 'N'.
014100         88  WS-FROM-FOUND                VALUE 'Y'.
014200     05  WS-TO-FOUND-SW         PIC X      VALUE 'N'.
014300         88  WS-TO-FOUND                  VALUE 'Y'.
014400     05  WS-SUFFICIENT-SW       PIC X      VALUE 'N'.
014500         88  WS-BAL-SUFFICIENT            VALUE 'Y'.
014600     05  FILLER                 PIC X(004) VALUE SPACES.
014700******************************************************************
014800*  FILE STATUS FIELDS                                             *
014900******************************************************************
015000 01  WS-FILE-STATUSES.
015100     05  WS-BAL-FILE-STATUS     PIC X(02)  VALUE '00'.
015200         88  WS-BAL-STATUS-OK             VALUE '00'.
015300     05  WS-TRF-FILE-STATUS     PIC X(02)  VALUE '00'.
015400         88  WS-TRF-STATUS-OK             VALUE '00'.
015500     05  WS-RPT-FILE-STATUS     PIC X(02)  VALUE '00'.
015600         88  WS-RPT-STATUS-OK             VALUE '00'.
015700     05  WS-BERR-FILE-STATUS    PIC X(02)  VALUE '00'.
015800         88  WS-BERR-STATUS-OK            VALUE '00'.
015900     05  WS-TERR-FILE-STATUS    PIC X(02)  VALUE '00'.
016000         88  WS-TERR-STATUS-OK            VALUE '00'.
016100     05  FILLER                 PIC X(004) VALUE SPACES.
016200******************************************************************
016300*  RUN DATE BANNER - ACCEPT FROM DATE, NOT A CALENDAR PACKAGE    *
016400******************************************************************
016500 01  WS-RUN-DATE-FIELDS.
016600     05  WS-RUN-DATE-RAW        PIC 9(06)  VALUE 0.
016700     05  FILLER                 PIC X(004) VALUE SPACES.
016800 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE-FIELDS.
016900     05  WS-RUN-YY              PIC 99.
017000     05  WS-RUN-MM              PIC 99.
017100     05  WS-RUN-DD              PIC 99.
017200     05  FILLER                 PIC X(004).
017300 01  WS-RUN-DATE-DISPLAY.
017400     05  WS-RUN-CENTURY         PIC X(02)  VALUE '20'.
017500     05  WS-RUN-YY-OUT          PIC 99     VALUE 0.
017600     05  FILLER                 PIC X      VALUE '-'.
017700     05  WS-RUN-MM-OUT          PIC 99     VALUE 0.
017800     05  FILLER                 PIC X      VALUE '-'.
017900     05  WS-RUN-DD-OUT          PIC 99     VALUE 0.
018000******************************************************************
018100*  LINE COUNTERS AND TABLE COUNTS - ALL BINARY                   *
018200******************************************************************
018300 01  WS-COUNTERS.
018400     05  WS-BAL-LINE-NO         PIC S9(9)  COMP VALUE 0.
018500     05  WS-TRF-LINE-NO         PIC S9(9)  COMP VALUE 0.
018600     05  FILLER                 PIC X(004) VALUE SPACES.
018700******************************************************************
018800*  CSV SPLIT WORK AREA - SHARED BY THE BALANCE AND TRANSFER      *
018900*  LOAD PARAGRAPHS.  FOUR RECEIVING FIELDS ARE USED SO AN        *
019000*  EXTRA-FIELDS LINE SHOWS UP AS DATA IN A FIELD WE DO NOT       *
019100*  EXPECT TO USE.                                                 *
019200******************************************************************
019300 01  WS-CSV-SPLIT-WORK.
019400     05  WS-CSV-PTR             PIC S9(4)  COMP VALUE 1.
019500     05  WS-FLD-1               PIC X(032) VALUE SPACES.
019600     05  WS-CNT-1               PIC S9(4)  COMP VALUE 0.
019700     05  WS-FLD-2               PIC X(032) VALUE SPACES.
019800     05  WS-CNT-2               PIC S9(4)  COMP VALUE 0.
019900     05  WS-FLD-3               PIC X(032) VALUE SPACES.
020000     05  WS-CNT-3               PIC S9(4)  COMP VALUE 0.
020100     05  WS-FLD-4               PIC X(032) VALUE SPACES.
020200     05  WS-CNT-4               PIC S9(4)  COMP VALUE 0.
020300     05  FILLER                 PIC X(004) VALUE SPACES.
020400******************************************************************
020500*  CALL PARAMETER AREA FOR ACCOUNT-EDIT                           *
020600******************************************************************
020700 01  WS-ACCOUNT-EDIT-PARMS.
020800     05  WS-AE-RAW-ACCOUNT-ID   PIC X(032) VALUE SPACES.
020900     05  WS-AE-RAW-BALANCE      PIC X(032) VALUE SPACES.
021000     05  WS-AE-EDIT-ACCOUNT-ID  PIC 9(16)  VALUE 0.
021100     05  WS-AE-EDIT-BALANCE     PIC S9(13)V99 VALUE 0.
021200     05  WS-AE-REASON-CODE      PIC 9      VALUE 0.
021300         88  WS-AE-IS-VALID               VALUE 0.
021400         88  WS-AE-NOT-PARSEABLE          VALUE 1.
021500         88  WS-AE-FAILS-RULE             VALUE 2.
021600     05  WS-AE-MESSAGE          PIC X(200) VALUE SPACES.
021700     05  FILLER                 PIC X(008) VALUE SPACES.
021800******************************************************************
021900*  CALL PARAMETER AREA FOR TRANSFER-EDIT                          *
022000******************************************************************
022100 01  WS-TRANSFER-EDIT-PARMS.
022200     05  WS-TE-RAW-FROM-ID      PIC X(032) VALUE SPACES.
022300     05  WS-TE-RAW-TO-ID        PIC X(032) VALUE SPACES.
022400     05  WS-TE-RAW-AMOUNT       PIC X(032) VALUE SPACES.
022500     05  WS-TE-EDIT-FROM-ID     PIC 9(16)  VALUE 0.
022600     05  WS-TE-EDIT-TO-ID       PIC 9(16)  VALUE 0.
022700     05  WS-TE-EDIT-AMOUNT      PIC S9(13)V99 VALUE 0.
022800     05  WS-TE-REASON-CODE      PIC 9      VALUE 0.
022900         88  WS-TE-IS-VALID                VALUE 0.
023000         88  WS-TE-NOT-PARSEABLE           VALUE 1.
023100         88  WS-TE-FAILS-RULE              VALUE 2.
023200     05  WS-TE-MESSAGE          PIC X(200) VALUE SPACES.
023300     05  FILLER                 PIC X(008) VALUE SPACES.
023400******************************************************************
023500*  IN-MEMORY ACCOUNT TABLE - KEYED BY ACCOUNT ID, SEARCHED       *
023600*  SERIALLY.  THERE IS NO ISAM MASTER BEHIND THIS RUN SO THE     *
023700*  WHOLE BALANCES FILE LIVES IN THIS TABLE FOR THE DURATION OF   *
023800*  THE JOB.  POSTING UPDATES THE BALANCE IN PLACE.                *
023900******************************************************************
024000 01  WS-ACCOUNT-TABLE-AREA.
024100     05  WS-ACCT-COUNT          PIC S9(4)  COMP VALUE 0.
024200     05  WS-ACCT-ENTRY OCCURS 1 TO 9999 TIMES
024300             DEPENDING ON WS-ACCT-COUNT
024400             INDEXED BY WS-ACCT-IDX.
024500         10  WS-ACCT-ID         PIC 9(16).
024600         10  WS-ACCT-BAL        PIC S9(13)V99.
024700         10  FILLER             PIC X(004).
024800******************************************************************
024900*  IN-MEMORY TRANSFER LIST - FILE ORDER, NO KEY, NO DEDUP        *
025000******************************************************************
025100 01  WS-TRANSFER-TABLE-AREA.
025200     05  WS-TRF-COUNT           PIC S9(4)  COMP VALUE 0.
025300     05  WS-TRF-ENTRY OCCURS 1 TO 9999 TIMES
025400             DEPENDING ON WS-TRF-COUNT
025500             INDEXED BY WS-TRF-IDX.
025600         10  WS-TRF-FROM        PIC 9(16).
025700         10  WS-TRF-TO          PIC 9(16).
025800         10  WS-TRF-AMOUNT      PIC S9(13)V99.
025900         10  FILLER             PIC X(004).
026000******************************************************************
026100*  BALANCE LINE ERROR TABLE                                       *
026200******************************************************************
026300 01  WS-BAL-ERROR-TABLE-AREA.
026400     05  WS-BAL-ERROR-COUNT     PIC S9(4)  COMP VALUE 0.
026500     05  WS-BAL-ERR-ENTRY OCCURS 1 TO 2000 TIMES
026600             DEPENDING ON WS-BAL-ERROR-COUNT
026700             INDEXED BY WS-BERR-IDX.
026800         10  WS-BAL-ERR-LINE-NO PIC 9(09).
026900         10  WS-BAL-ERR-TEXT    PIC X(256).
027000         10  WS-BAL-ERR-MSG     PIC X(200).
027050         10  FILLER             PIC X(004).
027100******************************************************************
027200*  TRANSFER LINE ERROR TABLE                                      *
027300******************************************************************
027400 01  WS-TRF-ERROR-TABLE-AREA.
027500     05  WS-TRF-ERROR-COUNT     PIC S9(4)  COMP VALUE 0.
027600     05  WS-TRF-ERR-ENTRY OCCURS 1 TO 2000 TIMES
027700             DEPENDING ON WS-TRF-ERROR-COUNT
027800             INDEXED BY WS-TERR-IDX.
027900         10  WS-TRF-ERR-LINE-NO PIC 9(09).
028000         10  WS-TRF-ERR-TEXT    PIC X(256).
028050         10  WS-TRF-ERR-MSG     PIC X(200).
028075         10  FILLER             PIC X(004).
028200******************************************************************
028300*  TRANSACTION RESULT TABLE - ONE ENTRY PER TRANSFER PROCESSED  *
028400******************************************************************
028500 01  WS-RESULT-TABLE-AREA.
028600     05  WS-RES-COUNT           PIC S9(4)  COMP VALUE 0.
028700     05  WS-RES-ENTRY OCCURS 1 TO 9999 TIMES
028800             DEPENDING ON WS-RES-COUNT
028900             INDEXED BY WS-RES-IDX.
029000         10  WS-RES-FROM        PIC 9(16).
029100         10  WS-RES-TO          PIC 9(16).
029200         10  WS-RES-AMOUNT      PIC S9(13)V99.
029300         10  WS-RES-AMOUNT-DISP PIC X(18).
029400         10  WS-RES-STATUS      PIC X(20).
029450         10  FILLER             PIC X(004).
029500******************************************************************
029600*  CURRENT-TRANSFER WORK FIELDS - REFRESHED FOR EACH TRANSFER    *
029700*  AS IT IS POSTED.                                               *
029800******************************************************************
029900 01  WS-CURRENT-TRANSFER.
030000     05  WS-CUR-FROM            PIC 9(16)  VALUE 0.
030100     05  WS-CUR-TO              PIC 9(16)  VALUE 0.
030200     05  WS-CUR-AMOUNT          PIC S9(13)V99 VALUE 0.
030300     05  WS-CUR-STATUS          PIC X(20)  VALUE SPACES.
030400     05  WS-FROM-IDX-SAVE       PIC S9(4)  COMP VALUE 0.
030500     05  WS-TO-IDX-SAVE         PIC S9(4)  COMP VALUE 0.
030600     05  FILLER                 PIC X(004) VALUE SPACES.
030700******************************************************************
030800*  GENERAL SCRATCH FIELDS FOR BUILDING MESSAGES AND CSV LINES    *
030900******************************************************************
031000 01  WS-SCRATCH-FIELDS.
031100     05  WS-ID-TEXT             PIC 9(16)  VALUE 0.
031200     05  WS-AMT-EDIT-FLD        PIC Z(12)9.99.
031300     05  WS-AMT-SCAN-IDX        PIC S9(4)  COMP VALUE 0.
031400     05  WS-AMT-FIRST-NONBLANK  PIC S9(4)  COMP VALUE 0.
031420     05  WS-LINENO-EDIT-FLD     PIC Z(8)9.
031440     05  WS-LINENO-SCAN-IDX     PIC S9(4)  COMP VALUE 0.
031460     05  WS-LINENO-1ST-NONBLNK  PIC S9(4)  COMP VALUE 0.
031480     05  WS-LINENO-DISP         PIC X(009) VALUE SPACES.
031500     05  WS-CSV-LINE            PIC X(600) VALUE SPACES.
031600     05  WS-QUOTE-NEEDED-SW     PIC X      VALUE 'N'.
031700         88  WS-QUOTE-NEEDED              VALUE 'Y'.
031800     05  WS-QUOTE-SCAN-IDX      PIC S9(4)  COMP VALUE 0.
031900     05  WS-QUOTE-OUT-IDX       PIC S9(4)  COMP VALUE 0.
032000     05  WS-QUOTED-TEXT         PIC X(520) VALUE SPACES.
032020     05  WS-MSG-WORK            PIC X(200) VALUE SPACES.
032040     05  WS-MSG-SCAN-IDX        PIC S9(4)  COMP VALUE 0.
032060     05  WS-MSG-LAST-NONBLANK   PIC S9(4)  COMP VALUE 0.
032100     05  FILLER                 PIC X(004) VALUE SPACES.
032200 01  WS-QUOTED-TEXT-CHARS REDEFINES WS-QUOTED-TEXT.
032300     05  WS-QUOTED-CHAR         PIC X OCCURS 520 TIMES.
032400******************************************************************
032500*  END OF WORKING STORAGE MARKER                                  *
032600******************************************************************
032700 01  XX-WORKING-STORAGE-END     PIC X(44)  VALUE
032800         '****END TRANSFER-POST WORKING STORAGE********'.
032900******************************************************************
033000 PROCEDURE DIVISION.
033100******************************************************************
033200 0000-MAIN-PROGRAM.
033300     PERFORM 1000-INITIATE-RUN
033400     PERFORM 2000-LOAD-BALANCES THRU 2000-EXIT
033500     IF WS-BAL-ERRORS-EXIST
033600         PERFORM 5000-WRITE-BAL-ERROR-RPT THRU 5000-EXIT
033700     END-IF
033800     PERFORM 3000-LOAD-TRANSFERS THRU 3000-EXIT
033900*    QUIRK - DO NOT "FIX" THIS.  THE TRANSFER ERROR REPORT IS
034000*    GATED ON THE BALANCE FILE'S ERROR FLAG, NOT ITS OWN, TO
034100*    MATCH THE ORIGINAL WIRE ROOM LOGIC THIS RUN REPLACED.
034200     IF WS-BAL-ERRORS-EXIST
034300         PERFORM 5100-WRITE-TRF-ERROR-RPT THRU 5100-EXIT
034400     END-IF
034500     PERFORM 4000-POST-TRANSFERS THRU 4000-EXIT
034600     PERFORM 6000-WRITE-TRANS-REPORT THRU 6000-EXIT
034700     PERFORM 7000-TERMINATE-RUN
034800     STOP RUN.
034900******************************************************************
035000*  1000-INITIATE-RUN OPENS THE FILES THAT ARE ALWAYS NEEDED AND  *
035100*  CHECKS THE ACCOUNTS TABLE WAS NOT EMPTY AFTER THE LOAD.       *
035200******************************************************************
035300 1000-INITIATE-RUN.
035400     PERFORM 1100-OPEN-ALL-FILES
035500     PERFORM 1200-DISPLAY-RUN-BANNER.
035600******************************************************************
035700 1100-OPEN-ALL-FILES.
035800     OPEN INPUT  BALANCE-FILE-IN
035900     IF NOT WS-BAL-STATUS-OK
036000         DISPLAY 'TRANSFER-POST - CANNOT OPEN BALANCES FILE - '
036100                 WS-BAL-FILE-STATUS
036200         GO TO 1900-ABEND-RUN
036300     END-IF
036400     OPEN INPUT  TRANSFER-FILE-IN
036500     IF NOT WS-TRF-STATUS-OK
036600         DISPLAY 'TRANSFER-POST - CANNOT OPEN TRANSFERS FILE - '
036700                 WS-TRF-FILE-STATUS
036800         GO TO 1900-ABEND-RUN
036900     END-IF
037000     OPEN OUTPUT TRANS-RPT-FILE-OUT
037100     IF NOT WS-RPT-STATUS-OK
037200         DISPLAY 'TRANSFER-POST - CANNOT OPEN TRANS REPORT - '
037300                 WS-RPT-FILE-STATUS
037400         GO TO 1900-ABEND-RUN
037500     END-IF.
037600******************************************************************
037700 1200-DISPLAY-RUN-BANNER.
037800     ACCEPT WS-RUN-DATE-RAW FROM DATE
037900     MOVE WS-RUN-YY TO WS-RUN-YY-OUT
038000     MOVE WS-RUN-MM TO WS-RUN-MM-OUT
038100     MOVE WS-RUN-DD TO WS-RUN-DD-OUT
038200     DISPLAY 'TRANSFER-POST RUN STARTED - ' WS-RUN-DATE-DISPLAY.
038300******************************************************************
038400*  1900-ABEND-RUN IS REACHED BY GO TO FROM AN OPEN FAILURE - AN  *
038500*  I/O FAILURE ON THIS RUN IS A JOB ABEND, NOT A LINE ERROR.     *
038600******************************************************************
038700 1900-ABEND-RUN.
038800     MOVE 16 TO RETURN-CODE
038900     STOP RUN.
039000******************************************************************
039100*  2000-LOAD-BALANCES READS THE BALANCES FILE, EDITS EACH LINE,  *
039200*  AND BUILDS THE IN-MEMORY ACCOUNT TABLE.                        *
039300******************************************************************
039400 2000-LOAD-BALANCES.
039500     PERFORM 2100-READ-BALANCE-LINE
039600     PERFORM 2150-PROCESS-BALANCE-LINE UNTIL WS-BAL-EOF
039700     IF WS-BAL-ERROR-COUNT > 0
039800         SET WS-BAL-ERRORS-EXIST TO TRUE
039900     END-IF
040000     IF WS-ACCT-COUNT = 0
040100         DISPLAY 'TRANSFER-POST - NO USABLE ACCOUNTS LOADED'
040200         GO TO 1900-ABEND-RUN
040300     END-IF
040400     DISPLAY 'TRANSFER-POST - ACCOUNTS LOADED - ' WS-ACCT-COUNT
040500     GO TO 2000-EXIT.
040600 2000-EXIT.
040700     EXIT.
040800******************************************************************
040900 2100-READ-BALANCE-LINE.
041000     READ BALANCE-FILE-IN
041100         AT END
041200             SET WS-BAL-EOF TO TRUE
041300     END-READ.
041400******************************************************************
041500*  BLANK LINES ARE SKIPPED AND DO NOT COUNT TOWARD THE LINE      *
041600*  NUMBER - THE NUMBER REFERS TO POSITION AMONG NON-BLANK LINES.  *
041700******************************************************************
041800 2150-PROCESS-BALANCE-LINE.
041900     IF BAL-RECORD-IN NOT = SPACES
042000         ADD 1 TO WS-BAL-LINE-NO
042100         PERFORM 2200-EDIT-BALANCE-LINE
042200     END-IF
042300     PERFORM 2100-READ-BALANCE-LINE.
042400******************************************************************
042500 2200-EDIT-BALANCE-LINE.
042600     MOVE SPACES TO WS-FLD-1 WS-FLD-2 WS-FLD-3
042700     MOVE 0      TO WS-CNT-1 WS-CNT-2 WS-CNT-3
042800     UNSTRING BAL-RECORD-IN DELIMITED BY ','
042900         INTO WS-FLD-1 COUNT IN WS-CNT-1
043000              WS-FLD-2 COUNT IN WS-CNT-2
043100              WS-FLD-3 COUNT IN WS-CNT-3
043200     END-UNSTRING
043300     IF WS-CNT-2 = 0 OR WS-CNT-3 > 0
043400         MOVE 'Line must have exactly 2 columns (accountId,balance)'
043500              TO WS-AE-MESSAGE
043600         PERFORM 2400-REJECT-BALANCE-LINE
043700     ELSE
043800         MOVE WS-FLD-1 TO WS-AE-RAW-ACCOUNT-ID
043900         MOVE WS-FLD-2 TO WS-AE-RAW-BALANCE
044000         CALL 'ACCOUNT-EDIT' USING WS-ACCOUNT-EDIT-PARMS
044100         EVALUATE TRUE
044200             WHEN WS-AE-IS-VALID
044300                 PERFORM 2300-STORE-ACCOUNT
044400             WHEN WS-AE-NOT-PARSEABLE
044500                 MOVE SPACES TO WS-CSV-LINE
044600                 STRING 'Invalid balance: ' DELIMITED BY SIZE
044700                        WS-FLD-2 DELIMITED BY SPACE
044800                        INTO WS-CSV-LINE
044900                 MOVE WS-CSV-LINE TO WS-AE-MESSAGE
045000                 PERFORM 2400-REJECT-BALANCE-LINE
045100             WHEN OTHER
045200                 PERFORM 2400-REJECT-BALANCE-LINE
045400         END-EVALUATE
045500     END-IF.
045600******************************************************************
045700*  2300-STORE-ACCOUNT LOOKS FOR A DUPLICATE ID BEFORE INSERTING  *
045800*  A NEW ENTRY.  FIRST OCCURRENCE WINS - THE DUPLICATE IS        *
045900*  REJECTED, NOT MERGED.                                         *
046000******************************************************************
046100 2300-STORE-ACCOUNT.
046200     SET WS-ACCT-IDX TO 1
046300     IF WS-ACCT-COUNT = 0
046400         PERFORM 2310-APPEND-ACCOUNT
046500     ELSE
046600         SEARCH WS-ACCT-ENTRY
046700             AT END
046800                 PERFORM 2310-APPEND-ACCOUNT
046900             WHEN WS-ACCT-ID (WS-ACCT-IDX) =
047000                     WS-AE-EDIT-ACCOUNT-ID
047100                 PERFORM 2320-REJECT-DUPLICATE-ACCOUNT
047200         END-SEARCH
047300     END-IF.
047400 2310-APPEND-ACCOUNT.
047500     ADD 1 TO WS-ACCT-COUNT
047600     SET WS-ACCT-IDX TO WS-ACCT-COUNT
047700     MOVE WS-AE-EDIT-ACCOUNT-ID TO WS-ACCT-ID (WS-ACCT-IDX)
047800     MOVE WS-AE-EDIT-BALANCE    TO WS-ACCT-BAL (WS-ACCT-IDX).
047900 2320-REJECT-DUPLICATE-ACCOUNT.
048000     MOVE WS-AE-EDIT-ACCOUNT-ID TO WS-ID-TEXT
048100     MOVE SPACES TO WS-CSV-LINE
048200     STRING 'Duplicate account ID ' DELIMITED BY SIZE
048300            WS-ID-TEXT DELIMITED BY SIZE
048400            INTO WS-CSV-LINE
048500     MOVE WS-CSV-LINE TO WS-AE-MESSAGE
048600     PERFORM 2400-REJECT-BALANCE-LINE.
048700******************************************************************
048800 2400-REJECT-BALANCE-LINE.
048900     ADD 1 TO WS-BAL-ERROR-COUNT
049000     SET WS-BERR-IDX TO WS-BAL-ERROR-COUNT
049100     MOVE WS-BAL-LINE-NO  TO WS-BAL-ERR-LINE-NO (WS-BERR-IDX)
049200     MOVE BAL-RECORD-IN   TO WS-BAL-ERR-TEXT (WS-BERR-IDX)
049300     MOVE WS-AE-MESSAGE   TO WS-BAL-ERR-MSG (WS-BERR-IDX).
049400******************************************************************
049500*  3000-LOAD-TRANSFERS READS THE TRANSFERS FILE, EDITS EACH      *
049600*  LINE, AND BUILDS THE IN-MEMORY TRANSFER LIST, IN FILE ORDER.  *
049700******************************************************************
049800 3000-LOAD-TRANSFERS.
049900     PERFORM 3100-READ-TRANSFER-LINE
050000     PERFORM 3150-PROCESS-TRANSFER-LINE UNTIL WS-TRF-EOF
050100     IF WS-TRF-ERROR-COUNT > 0
050200         SET WS-TRF-ERRORS-EXIST TO TRUE
050300     END-IF
050400     DISPLAY 'TRANSFER-POST - TRANSFERS LOADED - ' WS-TRF-COUNT
050500     GO TO 3000-EXIT.
050600 3000-EXIT.
050700     EXIT.
050800******************************************************************
050900 3100-READ-TRANSFER-LINE.
051000     READ TRANSFER-FILE-IN
051100         AT END
051200             SET WS-TRF-EOF TO TRUE
051300     END-READ.
051400******************************************************************
051500 3150-PROCESS-TRANSFER-LINE.
051600     IF TRF-RECORD-IN NOT = SPACES
051700         ADD 1 TO WS-TRF-LINE-NO
051800         PERFORM 3200-EDIT-TRANSFER-LINE
051900     END-IF
052000     PERFORM 3100-READ-TRANSFER-LINE.
052100******************************************************************
052200 3200-EDIT-TRANSFER-LINE.
052300     MOVE SPACES TO WS-FLD-1 WS-FLD-2 WS-FLD-3 WS-FLD-4
052400     MOVE 0      TO WS-CNT-1 WS-CNT-2 WS-CNT-3 WS-CNT-4
052500     UNSTRING TRF-RECORD-IN DELIMITED BY ','
052600         INTO WS-FLD-1 COUNT IN WS-CNT-1
052700              WS-FLD-2 COUNT IN WS-CNT-2
052800              WS-FLD-3 COUNT IN WS-CNT-3
052900              WS-FLD-4 COUNT IN WS-CNT-4
053000     END-UNSTRING
053100     IF WS-CNT-3 = 0 OR WS-CNT-4 > 0
053200         MOVE 'Line must have exactly 3 columns (from,to,amount)'
053300              TO WS-TE-MESSAGE
053400         PERFORM 3400-REJECT-TRANSFER-LINE
053500     ELSE
053600         MOVE WS-FLD-1 TO WS-TE-RAW-FROM-ID
053700         MOVE WS-FLD-2 TO WS-TE-RAW-TO-ID
053800         MOVE WS-FLD-3 TO WS-TE-RAW-AMOUNT
053900         CALL 'TRANSFER-EDIT' USING WS-TRANSFER-EDIT-PARMS
054000         EVALUATE TRUE
054100             WHEN WS-TE-IS-VALID
054200                 PERFORM 3300-STORE-TRANSFER
054300             WHEN WS-TE-NOT-PARSEABLE
054400                 MOVE SPACES TO WS-CSV-LINE
054500                 STRING 'Invalid amount: ' DELIMITED BY SIZE
054600                        WS-FLD-3 DELIMITED BY SPACE
054700                        INTO WS-CSV-LINE
054800                 MOVE WS-CSV-LINE TO WS-TE-MESSAGE
054900                 PERFORM 3400-REJECT-TRANSFER-LINE
055000             WHEN OTHER
055100                 PERFORM 3400-REJECT-TRANSFER-LINE
055200         END-EVALUATE
055300     END-IF.
055400******************************************************************
055500 3300-STORE-TRANSFER.
055600     ADD 1 TO WS-TRF-COUNT
055700     SET WS-TRF-IDX TO WS-TRF-COUNT
055800     MOVE WS-TE-EDIT-FROM-ID TO WS-TRF-FROM (WS-TRF-IDX)
055900     MOVE WS-TE-EDIT-TO-ID   TO WS-TRF-TO (WS-TRF-IDX)
056000     MOVE WS-TE-EDIT-AMOUNT  TO WS-TRF-AMOUNT (WS-TRF-IDX).
056100******************************************************************
056200 3400-REJECT-TRANSFER-LINE.
056300     ADD 1 TO WS-TRF-ERROR-COUNT
056400     SET WS-TERR-IDX TO WS-TRF-ERROR-COUNT
056500     MOVE WS-TRF-LINE-NO  TO WS-TRF-ERR-LINE-NO (WS-TERR-IDX)
056600     MOVE TRF-RECORD-IN   TO WS-TRF-ERR-TEXT (WS-TERR-IDX)
056700     MOVE WS-TE-MESSAGE   TO WS-TRF-ERR-MSG (WS-TERR-IDX).
056800******************************************************************
056900*  4000-POST-TRANSFERS IS THE CORE POSTING ENGINE - ONE PASS     *
057000*  OVER THE TRANSFER LIST, IN FILE ORDER, AGAINST THE ACCOUNT    *
057100*  TABLE BUILT BY 2000-LOAD-BALANCES.                            *
057200******************************************************************
057300 4000-POST-TRANSFERS.
057400     PERFORM 4050-POST-ONE-TRANSFER
057500             VARYING WS-TRF-IDX FROM 1 BY 1
057600             UNTIL WS-TRF-IDX > WS-TRF-COUNT
057700     GO TO 4000-EXIT.
057800 4000-EXIT.
057900     EXIT.
058000******************************************************************
058100 4050-POST-ONE-TRANSFER.
058150     ADD 1 TO WS-TRANSFERS-POSTED-CT
058200     MOVE WS-TRF-FROM (WS-TRF-IDX)   TO WS-CUR-FROM
058300     MOVE WS-TRF-TO (WS-TRF-IDX)     TO WS-CUR-TO
058400     MOVE WS-TRF-AMOUNT (WS-TRF-IDX) TO WS-CUR-AMOUNT
058500     MOVE 'N' TO WS-FROM-FOUND-SW WS-TO-FOUND-SW WS-SUFFICIENT-SW
058600     PERFORM 4100-FIND-FROM-ACCOUNT
058700     PERFORM 4200-FIND-TO-ACCOUNT
058800     PERFORM 4300-CHECK-SUFFICIENT-BAL
058900     PERFORM 4500-RESOLVE-STATUS
059000     PERFORM 4600-RECORD-RESULT
059100     IF WS-CUR-STATUS = 'APPLIED'
059200         PERFORM 4400-POST-DEBIT-CREDIT
059300     END-IF.
059400******************************************************************
059500 4100-FIND-FROM-ACCOUNT.
059600     SET WS-ACCT-IDX TO 1
059700     SEARCH WS-ACCT-ENTRY
059800         AT END
059900             CONTINUE
060000         WHEN WS-ACCT-ID (WS-ACCT-IDX) = WS-CUR-FROM
060100             SET WS-FROM-FOUND TO TRUE
060200             MOVE WS-ACCT-IDX TO WS-FROM-IDX-SAVE
060300     END-SEARCH.
060400******************************************************************
060500 4200-FIND-TO-ACCOUNT.
060600     SET WS-ACCT-IDX TO 1
060700     SEARCH WS-ACCT-ENTRY
060800         AT END
060900             CONTINUE
061000         WHEN WS-ACCT-ID (WS-ACCT-IDX) = WS-CUR-TO
061100             SET WS-TO-FOUND TO TRUE
061200             MOVE WS-ACCT-IDX TO WS-TO-IDX-SAVE
061300     END-SEARCH.
061400******************************************************************
061500*  4300-CHECK-SUFFICIENT-BAL ONLY MEANS SOMETHING WHEN BOTH      *
061600*  ACCOUNTS WERE FOUND - OTHERWISE 4500 NEVER LOOKS AT IT.       *
061700******************************************************************
061800 4300-CHECK-SUFFICIENT-BAL.
061900     IF WS-FROM-FOUND AND WS-TO-FOUND
062000         SET WS-ACCT-IDX TO WS-FROM-IDX-SAVE
062100         IF WS-ACCT-BAL (WS-ACCT-IDX) NOT < WS-CUR-AMOUNT
062200             SET WS-BAL-SUFFICIENT TO TRUE
062300         END-IF
062400     END-IF.
062500******************************************************************
062600*  4400-POST-DEBIT-CREDIT - THE ONLY PLACE BALANCES CHANGE.      *
062700*  ROUNDED IS SPECIFIED DEFENSIVELY - IT SHOULD NEVER ACTUALLY   *
062800*  FIRE SINCE AMOUNTS ARE ALREADY FIXED AT 2 DECIMAL PLACES.     *
062900******************************************************************
063000 4400-POST-DEBIT-CREDIT.
063100     SET WS-ACCT-IDX TO WS-FROM-IDX-SAVE
063200     COMPUTE WS-ACCT-BAL (WS-ACCT-IDX) ROUNDED =
063300             WS-ACCT-BAL (WS-ACCT-IDX) - WS-CUR-AMOUNT
063400     SET WS-ACCT-IDX TO WS-TO-IDX-SAVE
063500     COMPUTE WS-ACCT-BAL (WS-ACCT-IDX) ROUNDED =
063600             WS-ACCT-BAL (WS-ACCT-IDX) + WS-CUR-AMOUNT.
063700******************************************************************
063800*  4500-RESOLVE-STATUS - EXACT PRECEDENCE ORDER REQUIRED BY THE  *
063900*  WIRE ROOM PROCEDURE.  DO NOT REORDER THESE WHEN CLAUSES.       *
064000******************************************************************
064100 4500-RESOLVE-STATUS.
064200     EVALUATE TRUE
064300         WHEN WS-CUR-FROM = WS-CUR-TO
064400             MOVE 'SAME_ACCOUNT' TO WS-CUR-STATUS
064500         WHEN NOT WS-FROM-FOUND
064600             MOVE 'UNKNOWN_FROM_ACCOUNT' TO WS-CUR-STATUS
064700         WHEN NOT WS-TO-FOUND
064800             MOVE 'UNKNOWN_TO_ACCOUNT' TO WS-CUR-STATUS
064900         WHEN NOT WS-BAL-SUFFICIENT
065000             MOVE 'INSUFFICIENT_BALANCE' TO WS-CUR-STATUS
065100         WHEN OTHER
065200             MOVE 'APPLIED' TO WS-CUR-STATUS
065300     END-EVALUATE.
065400******************************************************************
065500*  4600-RECORD-RESULT BUILDS ONE TRANSACTION RESULT ENTRY AND    *
065600*  FORMATS THE AMOUNT AS A PLAIN DECIMAL STRING FOR THE REPORT.  *
065700******************************************************************
065800 4600-RECORD-RESULT.
065900     ADD 1 TO WS-RES-COUNT
066000     SET WS-RES-IDX TO WS-RES-COUNT
066100     MOVE WS-CUR-FROM   TO WS-RES-FROM (WS-RES-IDX)
066200     MOVE WS-CUR-TO     TO WS-RES-TO (WS-RES-IDX)
066300     MOVE WS-CUR-AMOUNT TO WS-RES-AMOUNT (WS-RES-IDX)
066400     MOVE WS-CUR-STATUS TO WS-RES-STATUS (WS-RES-IDX)
066500     PERFORM 4650-FORMAT-AMOUNT-DISPLAY.
066700******************************************************************
066800*  4650-FORMAT-AMOUNT-DISPLAY TURNS THE EDITED AMOUNT INTO A     *
066900*  PLAIN LEFT-JUSTIFIED STRING LIKE "100.00" FOR THE REPORT.     *
067000******************************************************************
067100 4650-FORMAT-AMOUNT-DISPLAY.
067200     MOVE WS-CUR-AMOUNT TO WS-AMT-EDIT-FLD
067300     MOVE 1 TO WS-AMT-SCAN-IDX
067400     MOVE 0 TO WS-AMT-FIRST-NONBLANK
067500     PERFORM 4660-FIND-FIRST-NONBLANK
067600             UNTIL WS-AMT-SCAN-IDX > 16
067700             OR WS-AMT-FIRST-NONBLANK NOT = 0
067800     MOVE SPACES TO WS-RES-AMOUNT-DISP (WS-RES-IDX)
067900     MOVE WS-AMT-EDIT-FLD (WS-AMT-FIRST-NONBLANK : )
068000         TO WS-RES-AMOUNT-DISP (WS-RES-IDX).
068100 4660-FIND-FIRST-NONBLANK.
068200     IF WS-AMT-EDIT-FLD (WS-AMT-SCAN-IDX : 1) NOT = SPACE
068300         MOVE WS-AMT-SCAN-IDX TO WS-AMT-FIRST-NONBLANK
068400     ELSE
068500         ADD 1 TO WS-AMT-SCAN-IDX
068600     END-IF.
068700******************************************************************
068800*  5000-WRITE-BAL-ERROR-RPT - NOT WRITTEN AT ALL IF THE BALANCE  *
068900*  FILE HAD ZERO ERRORS.                                          *
069000******************************************************************
069100 5000-WRITE-BAL-ERROR-RPT.
069200     IF WS-BAL-ERROR-COUNT = 0
069300         GO TO 5000-EXIT
069400     END-IF
069500     OPEN OUTPUT BAL-ERROR-FILE-OUT
069600     IF NOT WS-BERR-STATUS-OK
069700         DISPLAY 'TRANSFER-POST - CANNOT OPEN BAL ERROR RPT - '
069800                 WS-BERR-FILE-STATUS
069900         GO TO 1900-ABEND-RUN
070000     END-IF
070100     MOVE 'Line Number,Line,Error' TO BERR-RECORD-OUT
070200     WRITE BERR-RECORD-OUT
070300     PERFORM 5200-WRITE-BAL-ERROR-DETAIL
070400             VARYING WS-BERR-IDX FROM 1 BY 1
070500             UNTIL WS-BERR-IDX > WS-BAL-ERROR-COUNT
070600     CLOSE BAL-ERROR-FILE-OUT
070700     GO TO 5000-EXIT.
070800 5000-EXIT.
070900     EXIT.
071000******************************************************************
071100 5200-WRITE-BAL-ERROR-DETAIL.
071150     MOVE WS-BAL-ERR-LINE-NO (WS-BERR-IDX) TO WS-LINENO-EDIT-FLD
071160     PERFORM 5270-FORMAT-LINENO-DISPLAY
071200     MOVE WS-BAL-ERR-TEXT (WS-BERR-IDX) TO WS-QUOTED-TEXT
071300     PERFORM 5250-BUILD-QUOTED-LINE-TEXT
071310     MOVE WS-BAL-ERR-MSG (WS-BERR-IDX) TO WS-MSG-WORK
071320     PERFORM 5290-TRIM-ERROR-MESSAGE
071400     MOVE SPACES TO WS-CSV-LINE
071500     STRING WS-LINENO-DISP DELIMITED BY SPACE
071600            ',' DELIMITED BY SIZE
071700            WS-QUOTED-TEXT (1 : WS-QUOTE-OUT-IDX) DELIMITED BY SIZE
071800            ',' DELIMITED BY SIZE
071900            WS-MSG-WORK (1 : WS-MSG-LAST-NONBLANK) DELIMITED BY SIZE
072000            INTO WS-CSV-LINE
072100     MOVE WS-CSV-LINE TO BERR-RECORD-OUT
072200     WRITE BERR-RECORD-OUT.
072300******************************************************************
072400*  5250-BUILD-QUOTED-LINE-TEXT WRAPS THE RAW LINE IN DOUBLE      *
072500*  QUOTES AND DOUBLES ANY QUOTE CHARACTER ALREADY IN IT - A CSV  *
072600*  LINE ALMOST ALWAYS HAS A COMMA IN IT SO IT IS ALWAYS QUOTED.  *
072700******************************************************************
072800 5250-BUILD-QUOTED-LINE-TEXT.
072900     MOVE WS-QUOTED-TEXT TO WS-CSV-LINE
073000     MOVE SPACES TO WS-QUOTED-TEXT
073100     MOVE 1 TO WS-QUOTE-SCAN-IDX
073200     MOVE 2 TO WS-QUOTE-OUT-IDX
073300     MOVE '"' TO WS-QUOTED-CHAR (1)
073400     PERFORM 5260-COPY-ONE-QUOTE-CHAR
073500             UNTIL WS-QUOTE-SCAN-IDX > 256
073600             OR WS-QUOTE-OUT-IDX > 518
073700     MOVE '"' TO WS-QUOTED-CHAR (WS-QUOTE-OUT-IDX).
073800 5260-COPY-ONE-QUOTE-CHAR.
073900     IF WS-CSV-LINE (WS-QUOTE-SCAN-IDX : 1) = '"'
074000         MOVE '"' TO WS-QUOTED-CHAR (WS-QUOTE-OUT-IDX)
074100         ADD 1 TO WS-QUOTE-OUT-IDX
074200         MOVE '"' TO WS-QUOTED-CHAR (WS-QUOTE-OUT-IDX)
074300     ELSE
074400         MOVE WS-CSV-LINE (WS-QUOTE-SCAN-IDX : 1)
074500             TO WS-QUOTED-CHAR (WS-QUOTE-OUT-IDX)
074600     END-IF
074700     ADD 1 TO WS-QUOTE-OUT-IDX
074800     ADD 1 TO WS-QUOTE-SCAN-IDX.
074850******************************************************************
074860*  5270-FORMAT-LINENO-DISPLAY TRIMS THE LEADING BLANKS OFF THE    *
074870*  ZERO-SUPPRESSED LINE NUMBER SO THE ERROR REPORT SHOWS "1" AND  *
074880*  NOT "000000001" - SAME IDEA AS 4650-FORMAT-AMOUNT-DISPLAY.     *
074890******************************************************************
074900 5270-FORMAT-LINENO-DISPLAY.
074910     MOVE 1 TO WS-LINENO-SCAN-IDX
074920     MOVE 0 TO WS-LINENO-1ST-NONBLNK
074930     PERFORM 5280-FIND-LINENO-NONBLANK
074940             UNTIL WS-LINENO-SCAN-IDX > 9
074950             OR WS-LINENO-1ST-NONBLNK NOT = 0
074960     MOVE SPACES TO WS-LINENO-DISP
074970     MOVE WS-LINENO-EDIT-FLD (WS-LINENO-1ST-NONBLNK : )
074980         TO WS-LINENO-DISP.
074990 5280-FIND-LINENO-NONBLANK.
075000     IF WS-LINENO-EDIT-FLD (WS-LINENO-SCAN-IDX : 1) NOT = SPACE
075010         MOVE WS-LINENO-SCAN-IDX TO WS-LINENO-1ST-NONBLNK
075020     ELSE
075030         ADD 1 TO WS-LINENO-SCAN-IDX
075040     END-IF.
075041******************************************************************
075042*  5290-TRIM-ERROR-MESSAGE FINDS THE LAST OCCUPIED BYTE OF THE    *
075043*  ERROR MESSAGE SO THE CSV ROW CAN CARRY THE MESSAGE AT ITS      *
075044*  REAL LENGTH - A PLAIN DELIMITED BY SPACE STOPPED AT THE FIRST  *
075045*  BLANK AND GARBLED EVERY MULTI-WORD MESSAGE THE EDIT SUBPROGRAMS*
075046*  PRODUCE.                                                       *
075047******************************************************************
075048 5290-TRIM-ERROR-MESSAGE.
075049     MOVE 200 TO WS-MSG-SCAN-IDX
075051     MOVE 0   TO WS-MSG-LAST-NONBLANK
075052     PERFORM 5295-FIND-MSG-LAST-NONBLANK
075053             UNTIL WS-MSG-SCAN-IDX < 1
075054             OR WS-MSG-LAST-NONBLANK NOT = 0
075055     IF WS-MSG-LAST-NONBLANK = 0
075056         MOVE 1 TO WS-MSG-LAST-NONBLANK
075057     END-IF.
075058 5295-FIND-MSG-LAST-NONBLANK.
075059     IF WS-MSG-WORK (WS-MSG-SCAN-IDX : 1) NOT = SPACE
075061         MOVE WS-MSG-SCAN-IDX TO WS-MSG-LAST-NONBLANK
075062     ELSE
075063         SUBTRACT 1 FROM WS-MSG-SCAN-IDX
075064     END-IF.
075065******************************************************************
075066*  5100-WRITE-TRF-ERROR-RPT - REACHED ONLY WHEN THE BALANCE FILE *
075067*  HAD ERRORS (SEE THE QUIRK NOTE IN 0000-MAIN-PROGRAM).  STILL  *
075068*  SKIPPED IF THE TRANSFER FILE ITSELF HAD ZERO ERRORS.          *
075069******************************************************************
075400 5100-WRITE-TRF-ERROR-RPT.
075500     IF WS-TRF-ERROR-COUNT = 0
075600         GO TO 5100-EXIT
075700     END-IF
075800     OPEN OUTPUT TRF-ERROR-FILE-OUT
075900     IF NOT WS-TERR-STATUS-OK
076000         DISPLAY 'TRANSFER-POST - CANNOT OPEN TRF ERROR RPT - '
076100                 WS-TERR-FILE-STATUS
076200         GO TO 1900-ABEND-RUN
076300     END-IF
076400     MOVE 'Line Number,Line,Error' TO TERR-RECORD-OUT
076500     WRITE TERR-RECORD-OUT
076600     PERFORM 5300-WRITE-TRF-ERROR-DETAIL
076700             VARYING WS-TERR-IDX FROM 1 BY 1
076800             UNTIL WS-TERR-IDX > WS-TRF-ERROR-COUNT
076900     CLOSE TRF-ERROR-FILE-OUT
077000     GO TO 5100-EXIT.
077100 5100-EXIT.
077200     EXIT.
077300******************************************************************
077400 5300-WRITE-TRF-ERROR-DETAIL.
077450     MOVE WS-TRF-ERR-LINE-NO (WS-TERR-IDX) TO WS-LINENO-EDIT-FLD
077460     PERFORM 5270-FORMAT-LINENO-DISPLAY
077500     MOVE WS-TRF-ERR-TEXT (WS-TERR-IDX) TO WS-QUOTED-TEXT
077600     PERFORM 5250-BUILD-QUOTED-LINE-TEXT
077650     MOVE WS-TRF-ERR-MSG (WS-TERR-IDX) TO WS-MSG-WORK
077660     PERFORM 5290-TRIM-ERROR-MESSAGE
077700     MOVE SPACES TO WS-CSV-LINE
077800     STRING WS-LINENO-DISP DELIMITED BY SPACE
077900            ',' DELIMITED BY SIZE
078000            WS-QUOTED-TEXT (1 : WS-QUOTE-OUT-IDX) DELIMITED BY SIZE
078100            ',' DELIMITED BY SIZE
078200            WS-MSG-WORK (1 : WS-MSG-LAST-NONBLANK) DELIMITED BY SIZE
078300            INTO WS-CSV-LINE
078400     MOVE WS-CSV-LINE TO TERR-RECORD-OUT
078500     WRITE TERR-RECORD-OUT.
078600******************************************************************
078700*  6000-WRITE-TRANS-REPORT - ALWAYS WRITTEN, EVEN WITH ZERO      *
078800*  TRANSFERS PROCESSED (HEADER ROW ONLY IN THAT CASE).           *
078900******************************************************************
079000 6000-WRITE-TRANS-REPORT.
079100     MOVE 'From Account,To Account,Amount,Status'
079200         TO RPT-DETAIL-OUT
079300     WRITE RPT-DETAIL-OUT
079400     PERFORM 6100-WRITE-TRANS-DETAIL
079500             VARYING WS-RES-IDX FROM 1 BY 1
079600             UNTIL WS-RES-IDX > WS-RES-COUNT
079700     GO TO 6000-EXIT.
079800 6000-EXIT.
079900     EXIT.
080000******************************************************************
080100 6100-WRITE-TRANS-DETAIL.
080200     MOVE WS-RES-FROM (WS-RES-IDX) TO WS-ID-TEXT
080300     MOVE SPACES TO WS-CSV-LINE
080400     STRING WS-ID-TEXT DELIMITED BY SIZE
080500            ',' DELIMITED BY SIZE
080600            INTO WS-CSV-LINE
080700     MOVE WS-RES-TO (WS-RES-IDX) TO WS-ID-TEXT
080800     STRING WS-CSV-LINE DELIMITED BY SPACE
080900            WS-ID-TEXT DELIMITED BY SIZE
081000            ',' DELIMITED BY SIZE
081100            WS-RES-AMOUNT-DISP (WS-RES-IDX) DELIMITED BY SPACE
081200            ',' DELIMITED BY SIZE
081300            WS-RES-STATUS (WS-RES-IDX) DELIMITED BY SPACE
081400            INTO WS-CSV-LINE
081500     MOVE WS-CSV-LINE TO RPT-DETAIL-OUT
081600     WRITE RPT-DETAIL-OUT.
081700******************************************************************
081800*  7000-TERMINATE-RUN CLOSES THE FILES THAT WERE OPENED UP      *
081900*  FRONT AND PRINTS THE END-OF-JOB COUNTS.                       *
082000******************************************************************
082100 7000-TERMINATE-RUN.
082200     PERFORM 7100-CLOSE-ALL-FILES
082300     PERFORM 7200-DISPLAY-RUN-SUMMARY.
082400******************************************************************
082500 7100-CLOSE-ALL-FILES.
082600     CLOSE BALANCE-FILE-IN
082700           TRANSFER-FILE-IN
082800           TRANS-RPT-FILE-OUT.
082900******************************************************************
083000 7200-DISPLAY-RUN-SUMMARY.
083100     DISPLAY 'TRANSFER-POST - TRANSFERS POSTED  - ' WS-RES-COUNT
083200     DISPLAY 'TRANSFER-POST - BALANCE ERRORS    - '
083300             WS-BAL-ERROR-COUNT
083400     DISPLAY 'TRANSFER-POST - TRANSFER ERRORS   - '
083500             WS-TRF-ERROR-COUNT
083600     DISPLAY 'TRANSFER-POST RUN ENDED NORMALLY'.
083700* END OF PROGRAM TRANSFER-POST
