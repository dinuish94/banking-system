000100******************************************************************
000200* PROGRAM:  TRANSFER-EDIT
000300*           Edits and normalizes one transfer-file input line
000400*           for the TRANSFER-POST cross-branch transfer run.
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.     TRANSFER-EDIT.
000800 AUTHOR.         R HALVORSEN.
000900 INSTALLATION.   FIRST MERIDIAN TRUST CO - DATA PROC DIV.
001000 DATE-WRITTEN.   06/18/87.
001100 DATE-COMPILED.
001200 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001300******************************************************************
001400*                     C H A N G E   L O G                       *
001500******************************************************************
001600* 06/18/87  RH    0000  ORIGINAL PROGRAM.  COMPANION TO          *
001700*                       ACCOUNT-EDIT - HOLDS THE EDIT RULES     *
001800*                       FOR ONE TRANSFER REQUEST LINE SO THE    *
001900*                       RULES LIVE IN ONE PLACE.                *
002000* 11/02/88  RH    0114  ADDED REJECT-ON-OVERFLOW TEST FOR THE   *
002100*                       FRACTIONAL PART, SAME AS ACCOUNT-EDIT.  *
002200* 02/14/90  RH    0188  SAME ACCOUNT ON BOTH SIDES OF A         *
002300*                       TRANSFER IS NOW CAUGHT HERE INSTEAD OF  *
002400*                       BEING LEFT TO THE CALLER.               *
002500* 09/30/93  TO    0310  WIDENED RAW AMOUNT FIELD TO X(32).       *
002600* 01/04/99  MDC   0402  YEAR 2000 READINESS REVIEW - NO DATE    *
002700*                       FIELDS IN THIS PROGRAM, NO CHANGE       *
002800*                       REQUIRED.  SIGNED OFF PER Y2K PROJECT.  *
002900* 08/22/02  TO    0455  MESSAGE TEXT STANDARDIZED TO MATCH THE  *
003000*                       WORDING USED BY ACCOUNT-EDIT.           *
003050* 03/11/09  PL    0519  REMOVED THE SAME-ACCOUNT REJECT ADDED   *
003060*                       02/14/90 - AUDIT FOUND IT WAS KEEPING   *
003070*                       SAME_ACCOUNT TRANSFERS OFF THE          *
003080*                       TRANSACTION REPORT ENTIRELY.  THAT      *
003090*                       CHECK BELONGS TO TRANSFER-POST'S        *
003095*                       STATUS RESOLUTION STEP, NOT THE EDIT.   *
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.   IBM-370.
003500 OBJECT-COMPUTER.   IBM-370.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800******************************************************************
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004050******************************************************************
004060*  STANDALONE CALL COUNTER - BUMPED EACH TIME THIS SUBPROGRAM IS  *
004070*  ENTERED.  SAME IDEA AS THE ONE IN ACCOUNT-EDIT - HELPS WHEN    *
004080*  YOU ARE TRYING TO MATCH UP A CORE DUMP LINE COUNT AGAINST THE  *
004090*  TRANSFER FILE.                                                 *
004095******************************************************************
004096 77  WS-EDIT-CALL-COUNT         PIC 9(07) COMP VALUE 0.
004100******************************************************************
004200*  SCAN AND SPLIT WORK AREA FOR THE TRANSFER AMOUNT              *
004300******************************************************************
004400 01  WS-AMOUNT-WORK.
004500     05  WS-AMT-TRIMMED         PIC X(032) VALUE SPACES.
004600     05  WS-AMT-REDEF           REDEFINES WS-AMT-TRIMMED.
004700         10  WS-AMT-CHAR        PIC X OCCURS 32 TIMES.
004800     05  WS-AMT-LEN             PIC S9(4) COMP VALUE 0.
004900     05  WS-AMT-START           PIC S9(4) COMP VALUE 1.
005000     05  WS-AMT-DOT-COUNT       PIC S9(4) COMP VALUE 0.
005100     05  WS-AMT-DOT-POS         PIC S9(4) COMP VALUE 0.
005200     05  WS-AMT-IDX             PIC S9(4) COMP VALUE 0.
005300     05  WS-AMT-INT-LEN         PIC S9(4) COMP VALUE 0.
005400     05  WS-AMT-DEC-LEN         PIC S9(4) COMP VALUE 0.
005500     05  WS-AMT-NEGATIVE-SW     PIC X      VALUE 'N'.
005600         88  WS-AMT-IS-NEGATIVE        VALUE 'Y'.
005700     05  WS-AMT-SHAPE-OK-SW     PIC X      VALUE 'Y'.
005800         88  WS-AMT-SHAPE-OK           VALUE 'Y'.
005900     05  FILLER                 PIC X(004) VALUE SPACES.
006000 01  WS-AMOUNT-NUMERIC.
006100     05  WS-AMT-INT-NUM         PIC 9(13)  COMP   VALUE 0.
006200     05  WS-AMT-DEC-NUM         PIC 9(02)  COMP   VALUE 0.
006300     05  WS-AMT-MAGNITUDE       PIC S9(13)V99 VALUE 0.
006400     05  FILLER                 PIC X(004) VALUE SPACES.
006500******************************************************************
006600*  WORK AREA FOR THE FROM AND TO ACCOUNT IDS                     *
006700******************************************************************
006800 01  WS-ACCTID-WORK.
006900     05  WS-FROM-TRIMMED        PIC X(032) VALUE SPACES.
007000     05  WS-TO-TRIMMED          PIC X(032) VALUE SPACES.
007050     05  FILLER                 PIC X(004) VALUE SPACES.
007100******************************************************************
007200*  CHAR-LEVEL VIEW OF BOTH IDS - USED WHEN WE NEED TO LOOK AT    *
007300*  THE FROM/TO PAIR ONE BYTE AT A TIME.                          *
007400******************************************************************
007500 01  WS-ACCTID-CHAR-VIEW REDEFINES WS-ACCTID-WORK.
007600     05  WS-ACCTID-CHAR         PIC X OCCURS 68 TIMES.
007620******************************************************************
007640*  SCAN INDEXES USED TO TRIM LEADING/TRAILING SPACES OFF THE      *
007660*  FROM/TO IDS BEFORE THE 16-DIGIT CHECK - SAME IDEA AS THE       *
007670*  ACCOUNT-EDIT SUBPROGRAM.                                       *
007680******************************************************************
007690 01  WS-ACCTID-SCAN-AREA.
007691     05  WS-ACCTID-SCAN-FLD     PIC X(032) VALUE SPACES.
007692     05  WS-ACCTID-SCAN-IDX     PIC S9(4)  COMP VALUE 0.
007693     05  WS-ACCTID-START        PIC S9(4)  COMP VALUE 0.
007694     05  WS-ACCTID-END          PIC S9(4)  COMP VALUE 0.
007695     05  FILLER                 PIC X(004) VALUE SPACES.
007700******************************************************************
007800*  END OF WORKING STORAGE MARKER                                 *
007900******************************************************************
008000 01  XX-WORKING-STORAGE-END     PIC X(44)  VALUE
008100         '****END TRANSFER-EDIT WORKING STORAGE********'.
008200******************************************************************
008300 LINKAGE SECTION.
008400******************************************************************
008500 01  LK-TRANSFER-EDIT-PARMS.
008600     05  LK-RAW-FROM-ID         PIC X(032).
008700     05  LK-RAW-TO-ID           PIC X(032).
008800     05  LK-RAW-AMOUNT          PIC X(032).
008900     05  LK-EDIT-FROM-ID        PIC 9(16).
009000     05  LK-EDIT-TO-ID          PIC 9(16).
009100     05  LK-EDIT-AMOUNT         PIC S9(13)V99.
009200     05  LK-EDIT-REASON-CODE    PIC 9.
009300         88  LK-EDIT-IS-VALID              VALUE 0.
009400         88  LK-EDIT-NOT-PARSEABLE          VALUE 1.
009500         88  LK-EDIT-FAILS-RULE             VALUE 2.
009600     05  LK-EDIT-MESSAGE        PIC X(200).
009700     05  FILLER                 PIC X(008).
009800******************************************************************
009900*  CHAR-LEVEL VIEW OF THE WHOLE PARAMETER BLOCK - ONLY USED IF   *
010000*  WE EVER NEED TO DUMP THE CALL PARAMETERS FOR DEBUGGING.       *
010100******************************************************************
010200 01  LK-TRANSFER-EDIT-PARMS-ALT REDEFINES LK-TRANSFER-EDIT-PARMS.
010300     05  LK-PARM-CHAR           PIC X OCCURS 352 TIMES.
010400******************************************************************
010500 PROCEDURE DIVISION USING LK-TRANSFER-EDIT-PARMS.
010600******************************************************************
010700 0100-EDIT-TRANSFER-LINE.
010750     ADD 1       TO WS-EDIT-CALL-COUNT
010800     MOVE 0      TO LK-EDIT-REASON-CODE
010900     MOVE SPACES TO LK-EDIT-MESSAGE
011000     MOVE ZEROS  TO LK-EDIT-FROM-ID LK-EDIT-TO-ID LK-EDIT-AMOUNT
011100     PERFORM 0200-EDIT-AMOUNT-SHAPE
011200     IF NOT WS-AMT-SHAPE-OK
011300         MOVE 1 TO LK-EDIT-REASON-CODE
011400     ELSE
011500         PERFORM 0300-EDIT-TRANSFER-IDS
011600         IF LK-EDIT-IS-VALID
011700             PERFORM 0400-EDIT-AMOUNT-RULES
011800         END-IF
011900     END-IF
012000     EXIT PROGRAM.
012100******************************************************************
012200*  0200-EDIT-AMOUNT-SHAPE - SAME SHAPE TEST AS ACCOUNT-EDIT      *
012300*  USES FOR THE BALANCE FIELD.  KEPT HERE SO A TRANSFER LINE    *
012400*  WITH GARBAGE IN THE AMOUNT COLUMN REPORTS "INVALID AMOUNT:"  *
012500*  BEFORE THE ACCOUNT ID COLUMNS ARE EVEN LOOKED AT, THE SAME   *
012600*  ORDER THE OLD ONLINE EDIT USED.                               *
012700******************************************************************
012800 0200-EDIT-AMOUNT-SHAPE.
012900     MOVE 'Y' TO WS-AMT-SHAPE-OK-SW
013000     MOVE 'N' TO WS-AMT-NEGATIVE-SW
013100     MOVE 0   TO WS-AMT-DOT-COUNT WS-AMT-DOT-POS
013200     MOVE LK-RAW-AMOUNT TO WS-AMT-TRIMMED
013300     PERFORM 0210-FIND-AMOUNT-LENGTH
013400     IF WS-AMT-LEN = 0
013500         MOVE 'N' TO WS-AMT-SHAPE-OK-SW
013600     ELSE
013700         MOVE 1 TO WS-AMT-START
013800         IF WS-AMT-CHAR (1) = '-'
013900             MOVE 'Y' TO WS-AMT-NEGATIVE-SW
014000             MOVE 2 TO WS-AMT-START
014100         ELSE
014200             IF WS-AMT-CHAR (1) = '+'
014300                 MOVE 2 TO WS-AMT-START
014400             END-IF
014500         END-IF
014600         IF WS-AMT-START > WS-AMT-LEN
014700             MOVE 'N' TO WS-AMT-SHAPE-OK-SW
014800         END-IF
014900     END-IF
015000     IF WS-AMT-SHAPE-OK
015100         INSPECT WS-AMT-TRIMMED TALLYING WS-AMT-DOT-COUNT
015200                 FOR ALL '.'
015300         IF WS-AMT-DOT-COUNT > 1
015400             MOVE 'N' TO WS-AMT-SHAPE-OK-SW
015500         ELSE
015600             PERFORM 0220-FIND-DOT-POSITION
015700             PERFORM 0230-EDIT-AMOUNT-DIGITS
015800         END-IF
015900     END-IF.
016000******************************************************************
016100 0210-FIND-AMOUNT-LENGTH.
016200     MOVE 32 TO WS-AMT-LEN
016300     PERFORM 0211-STEP-AMOUNT-LENGTH
016400             UNTIL WS-AMT-LEN = 0
016500             OR WS-AMT-CHAR (WS-AMT-LEN) NOT = SPACE.
016600 0211-STEP-AMOUNT-LENGTH.
016700     SUBTRACT 1 FROM WS-AMT-LEN.
016800******************************************************************
016900 0220-FIND-DOT-POSITION.
017000     IF WS-AMT-DOT-COUNT = 1
017100         MOVE WS-AMT-START TO WS-AMT-IDX
017200         PERFORM 0221-STEP-DOT-SCAN
017300                 UNTIL WS-AMT-IDX > WS-AMT-LEN
017400                 OR WS-AMT-DOT-POS NOT = 0
017500     END-IF.
017600 0221-STEP-DOT-SCAN.
017700     IF WS-AMT-CHAR (WS-AMT-IDX) = '.'
017800         MOVE WS-AMT-IDX TO WS-AMT-DOT-POS
017900     ELSE
018000         ADD 1 TO WS-AMT-IDX
018100     END-IF.
018200******************************************************************
018300 0230-EDIT-AMOUNT-DIGITS.
018400     IF WS-AMT-DOT-COUNT = 0
018500         COMPUTE WS-AMT-INT-LEN = WS-AMT-LEN - WS-AMT-START + 1
018600         MOVE 0 TO WS-AMT-DEC-LEN
018700         IF WS-AMT-INT-LEN < 1
018800             OR WS-AMT-TRIMMED (WS-AMT-START : WS-AMT-INT-LEN)
018900                     NOT NUMERIC
019000             MOVE 'N' TO WS-AMT-SHAPE-OK-SW
019100         ELSE
019200             MOVE WS-AMT-TRIMMED (WS-AMT-START : WS-AMT-INT-LEN)
019300                 TO WS-AMT-INT-NUM
019400             MOVE 0 TO WS-AMT-DEC-NUM
019500         END-IF
019600     ELSE
019700         COMPUTE WS-AMT-INT-LEN = WS-AMT-DOT-POS - WS-AMT-START
019800         COMPUTE WS-AMT-DEC-LEN = WS-AMT-LEN - WS-AMT-DOT-POS
019900         IF WS-AMT-INT-LEN < 1 OR WS-AMT-DEC-LEN < 1
020000             MOVE 'N' TO WS-AMT-SHAPE-OK-SW
020100         ELSE
020200             IF WS-AMT-TRIMMED (WS-AMT-START : WS-AMT-INT-LEN)
020300                     NOT NUMERIC
020400                 MOVE 'N' TO WS-AMT-SHAPE-OK-SW
020500             ELSE
020600                 IF WS-AMT-TRIMMED (WS-AMT-DOT-POS + 1 :
020700                         WS-AMT-DEC-LEN) NOT NUMERIC
020800                     MOVE 'N' TO WS-AMT-SHAPE-OK-SW
020900                 ELSE
021000                     MOVE
021100                       WS-AMT-TRIMMED (WS-AMT-START : WS-AMT-INT-LEN)
021200                       TO WS-AMT-INT-NUM
021300                     IF WS-AMT-DEC-LEN = 1
021400                         COMPUTE WS-AMT-DEC-NUM =
021500                           WS-AMT-TRIMMED (WS-AMT-DOT-POS + 1 : 1)
021600                           * 10
021700                     ELSE
021800                         MOVE WS-AMT-TRIMMED
021900                             (WS-AMT-DOT-POS + 1 : 2)
022000                             TO WS-AMT-DEC-NUM
022100                     END-IF
022200                 END-IF
022300             END-IF
022400         END-IF
022500     END-IF.
022600******************************************************************
022700*  0300-EDIT-TRANSFER-IDS TRIMS LEADING/TRAILING BLANKS OFF THE   *
022710*  FROM ID, THEN THE TO ID, BEFORE CHECKING EACH IS EXACTLY 16    *
022720*  DIGITS WITH NO EMBEDDED BLANKS.  WHICHEVER ONE FAILS FIRST IS  *
022730*  THE ONE NAMED IN THE ERROR MESSAGE.  A FROM/TO PAIR NAMING    *
022920*  THE SAME ACCOUNT IS NOT REJECTED HERE - IT IS A VALID LOAD     *
022940*  AND IS LEFT FOR TRANSFER-POST'S 4500-RESOLVE-STATUS TO REPORT  *
022960*  AS SAME_ACCOUNT, SO THE STATUS STILL SHOWS UP ON THE REPORT.   *
023000******************************************************************
023100 0300-EDIT-TRANSFER-IDS.
023200     MOVE LK-RAW-FROM-ID TO WS-FROM-TRIMMED
023300     MOVE LK-RAW-TO-ID   TO WS-TO-TRIMMED
023310     MOVE WS-FROM-TRIMMED TO WS-ACCTID-SCAN-FLD
023320     PERFORM 0310-TRIM-ACCTID-SCAN-FLD
023400     IF WS-ACCTID-START = 0
023600         MOVE 2 TO LK-EDIT-REASON-CODE
023700         MOVE 'FROM ACCOUNT ID MUST BE 16 DIGITS'
023800             TO LK-EDIT-MESSAGE
023900     ELSE
023910         IF WS-ACCTID-END - WS-ACCTID-START + 1 NOT = 16
023915             MOVE 2 TO LK-EDIT-REASON-CODE
023917             MOVE 'FROM ACCOUNT ID MUST BE 16 DIGITS'
023918                 TO LK-EDIT-MESSAGE
023919         ELSE
023920             IF WS-FROM-TRIMMED (WS-ACCTID-START : 16) NOT NUMERIC
023922                 MOVE 2 TO LK-EDIT-REASON-CODE
023924                 MOVE 'FROM ACCOUNT ID MUST BE 16 DIGITS'
023926                     TO LK-EDIT-MESSAGE
023928             ELSE
023930                 MOVE WS-FROM-TRIMMED (WS-ACCTID-START : 16)
023932                     TO LK-EDIT-FROM-ID
023934                 MOVE WS-TO-TRIMMED TO WS-ACCTID-SCAN-FLD
023936                 PERFORM 0310-TRIM-ACCTID-SCAN-FLD
023938                 IF WS-ACCTID-START = 0
024200                     MOVE 2 TO LK-EDIT-REASON-CODE
024300                     MOVE 'TO ACCOUNT ID MUST BE 16 DIGITS'
024400                         TO LK-EDIT-MESSAGE
024500                 ELSE
024510                     IF WS-ACCTID-END - WS-ACCTID-START + 1 NOT = 16
024520                         MOVE 2 TO LK-EDIT-REASON-CODE
024530                         MOVE 'TO ACCOUNT ID MUST BE 16 DIGITS'
024540                             TO LK-EDIT-MESSAGE
024550                     ELSE
024560                         IF WS-TO-TRIMMED (WS-ACCTID-START : 16)
024570                             NOT NUMERIC
024580                             MOVE 2 TO LK-EDIT-REASON-CODE
024590                             MOVE 'TO ACCOUNT ID MUST BE 16 DIGITS'
024600                                 TO LK-EDIT-MESSAGE
024700                         ELSE
024710                             MOVE WS-TO-TRIMMED
024720                                 (WS-ACCTID-START : 16)
024730                                 TO LK-EDIT-TO-ID
024800                         END-IF
024810                     END-IF
024820                 END-IF
024900             END-IF
024901         END-IF
024902     END-IF.
024910 0310-TRIM-ACCTID-SCAN-FLD.
024920     MOVE 1 TO WS-ACCTID-SCAN-IDX
024930     MOVE 0 TO WS-ACCTID-START
024940     PERFORM 0320-FIND-ACCTID-START
024950             UNTIL WS-ACCTID-SCAN-IDX > 32
024960             OR WS-ACCTID-START NOT = 0
024970     MOVE 32 TO WS-ACCTID-SCAN-IDX
024980     MOVE 0 TO WS-ACCTID-END
024990     PERFORM 0330-FIND-ACCTID-END
025000             UNTIL WS-ACCTID-SCAN-IDX < 1
025010             OR WS-ACCTID-END NOT = 0.
025020 0320-FIND-ACCTID-START.
025030     IF WS-ACCTID-SCAN-FLD (WS-ACCTID-SCAN-IDX : 1) NOT = SPACE
025040         MOVE WS-ACCTID-SCAN-IDX TO WS-ACCTID-START
025050     ELSE
025060         ADD 1 TO WS-ACCTID-SCAN-IDX
025070     END-IF.
025080 0330-FIND-ACCTID-END.
025090     IF WS-ACCTID-SCAN-FLD (WS-ACCTID-SCAN-IDX : 1) NOT = SPACE
025100         MOVE WS-ACCTID-SCAN-IDX TO WS-ACCTID-END
025110     ELSE
025120         SUBTRACT 1 FROM WS-ACCTID-SCAN-IDX
025130     END-IF.
025700******************************************************************
025800*  0400-EDIT-AMOUNT-RULES APPLIES THE BUSINESS RULES TO A        *
025900*  STRUCTURALLY VALID DECIMAL - STRICTLY POSITIVE, AT MOST 2     *
026000*  DECIMAL PLACES.                                               *
026100******************************************************************
026200 0400-EDIT-AMOUNT-RULES.
026300     IF WS-AMT-DEC-LEN > 2
026400         MOVE 2 TO LK-EDIT-REASON-CODE
026500         MOVE 'AMOUNT HAS MORE THAN 2 DECIMAL PLACES'
026600             TO LK-EDIT-MESSAGE
026700     ELSE
026800         COMPUTE WS-AMT-MAGNITUDE ROUNDED =
026900             WS-AMT-INT-NUM + (WS-AMT-DEC-NUM / 100)
027000         IF WS-AMT-IS-NEGATIVE
027100             COMPUTE LK-EDIT-AMOUNT ROUNDED =
027200                 WS-AMT-MAGNITUDE * -1
027300         ELSE
027400             MOVE WS-AMT-MAGNITUDE TO LK-EDIT-AMOUNT
027500         END-IF
027600         IF LK-EDIT-AMOUNT NOT > 0
027700             MOVE 2 TO LK-EDIT-REASON-CODE
027800             MOVE 'AMOUNT MUST BE GREATER THAN ZERO'
027900                 TO LK-EDIT-MESSAGE
028000             MOVE 0 TO LK-EDIT-AMOUNT
028100         END-IF
028200     END-IF.
028300* END OF PROGRAM TRANSFER-EDIT
