000100******************************************************************
000200* PROGRAM:  ACCOUNT-EDIT
000300*           Edits and normalizes one balances-file input line
000400*           for the TRANSFER-POST cross-branch transfer run.
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.     ACCOUNT-EDIT.
000800 AUTHOR.         R HALVORSEN.
000900 INSTALLATION.   FIRST MERIDIAN TRUST CO - DATA PROC DIV.
001000 DATE-WRITTEN.   06/15/87.
001100 DATE-COMPILED.
001200 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001300******************************************************************
001400*                     C H A N G E   L O G                       *
001500******************************************************************
001600* 06/15/87  RH    0000  ORIGINAL PROGRAM FOR THE NEW CROSS-     *
001700*                       BRANCH TRANSFER POST RUN.  SPLIT OUT    *
001800*                       OF TRANSFER-POST SO THE BALANCE LINE    *
001900*                       EDIT RULES CAN BE MAINTAINED ONCE AND   *
002000*                       CALLED FROM WHEREVER THEY ARE NEEDED.   *
002100* 11/02/88  RH    0114  ADDED REJECT-ON-OVERFLOW TEST FOR THE   *
002200*                       FRACTIONAL PART SO A BALANCE WITH MORE  *
002300*                       THAN TWO DECIMAL DIGITS IS BOUNCED      *
002400*                       RATHER THAN SILENTLY TRUNCATED.         *
002500* 04/09/91  JP    0233  CORRECTED SIGN HANDLING - A LEADING "-" *
002600*                       ON A ZERO BALANCE WAS COMING BACK       *
002700*                       VALID.  NOW TREATED AS A NEGATIVE VALUE *
002800*                       LIKE ANY OTHER AND REJECTED.            *
002900* 09/30/93  TO    0310  WIDENED RAW BALANCE FIELD TO X(32) -    *
003000*                       BRANCH 14 SENT A BALANCE LINE THAT      *
003100*                       OVERFLOWED THE OLD X(18) FIELD.         *
003200* 01/04/99  MDC   0402  YEAR 2000 READINESS REVIEW - NO DATE    *
003300*                       FIELDS IN THIS PROGRAM, NO CHANGE       *
003400*                       REQUIRED.  SIGNED OFF PER Y2K PROJECT.  *
003500* 08/22/02  TO    0455  MESSAGE TEXT STANDARDIZED TO MATCH THE  *
003600*                       WORDING USED BY TRANSFER-EDIT.          *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.   IBM-370.
004100 OBJECT-COMPUTER.   IBM-370.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400******************************************************************
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004650******************************************************************
004660*  STANDALONE CALL COUNTER - BUMPED EACH TIME THIS SUBPROGRAM IS  *
004670*  ENTERED.  NOT PASSED BACK TO THE CALLER, JUST USEFUL WHEN YOU  *
004680*  ARE STARING AT A CORE DUMP AND WANT TO KNOW HOW FAR THE RUN    *
004690*  GOT.                                                           *
004695******************************************************************
004696 77  WS-EDIT-CALL-COUNT         PIC 9(07) COMP VALUE 0.
004700******************************************************************
004800*  SCAN AND SPLIT WORK AREA FOR THE BALANCE AMOUNT               *
004900******************************************************************
005000 01  WS-BALANCE-WORK.
005100     05  WS-BAL-TRIMMED         PIC X(032) VALUE SPACES.
005200     05  WS-BAL-REDEF           REDEFINES WS-BAL-TRIMMED.
005300         10  WS-BAL-CHAR        PIC X OCCURS 32 TIMES.
005400     05  WS-BAL-LEN             PIC S9(4) COMP VALUE 0.
005500     05  WS-BAL-START           PIC S9(4) COMP VALUE 1.
005600     05  WS-BAL-DOT-COUNT       PIC S9(4) COMP VALUE 0.
005700     05  WS-BAL-DOT-POS         PIC S9(4) COMP VALUE 0.
005800     05  WS-BAL-IDX             PIC S9(4) COMP VALUE 0.
005900     05  WS-BAL-INT-LEN         PIC S9(4) COMP VALUE 0.
006000     05  WS-BAL-DEC-LEN         PIC S9(4) COMP VALUE 0.
006100     05  WS-BAL-NEGATIVE-SW     PIC X      VALUE 'N'.
006200         88  WS-BAL-IS-NEGATIVE        VALUE 'Y'.
006300     05  WS-BAL-SHAPE-OK-SW     PIC X      VALUE 'Y'.
006400         88  WS-BAL-SHAPE-OK           VALUE 'Y'.
006500     05  FILLER                 PIC X(004) VALUE SPACES.
006600 01  WS-BALANCE-NUMERIC.
006700     05  WS-BAL-INT-NUM         PIC 9(13)  COMP   VALUE 0.
006800     05  WS-BAL-DEC-NUM         PIC 9(02)  COMP   VALUE 0.
006900     05  WS-BAL-MAGNITUDE       PIC S9(13)V99 VALUE 0.
007000     05  FILLER                 PIC X(004) VALUE SPACES.
007100******************************************************************
007200*  WORK AREA FOR THE ACCOUNT ID                                  *
007300******************************************************************
007400 01  WS-ACCTID-WORK.
007500     05  WS-ACCTID-TRIMMED      PIC X(032) VALUE SPACES.
007600     05  FILLER                 PIC X(004) VALUE SPACES.
007700******************************************************************
007800*  CHAR-LEVEL VIEW OF THE ACCOUNT ID WORK AREA - USED WHEN WE    *
007900*  NEED TO LOOK AT THE ID ONE BYTE AT A TIME INSTEAD OF AS ONE   *
008000*  32-BYTE STRING.                                               *
008100******************************************************************
008200 01  WS-ACCTID-CHAR-VIEW REDEFINES WS-ACCTID-WORK.
008300     05  WS-ACCTID-CHAR         PIC X OCCURS 36 TIMES.
008320******************************************************************
008340*  SCAN INDEXES USED TO TRIM LEADING/TRAILING SPACES OFF THE      *
008360*  ACCOUNT ID BEFORE THE 16-DIGIT CHECK - A RAW ID WITH STRAY     *
008380*  BLANKS AROUND IT SHOULD STILL PASS IF THE DIGITS THEMSELVES    *
008390*  ARE GOOD.                                                      *
008395******************************************************************
008396 01  WS-ACCTID-SCAN-AREA.
008397     05  WS-ACCTID-SCAN-IDX     PIC S9(4)  COMP VALUE 0.
008398     05  WS-ACCTID-START        PIC S9(4)  COMP VALUE 0.
008399     05  WS-ACCTID-END          PIC S9(4)  COMP VALUE 0.
008400     05  FILLER                 PIC X(004) VALUE SPACES.
008402******************************************************************
008500*  END OF WORKING STORAGE MARKER                                 *
008600******************************************************************
008700 01  XX-WORKING-STORAGE-END     PIC X(44)  VALUE
008800         '****END ACCOUNT-EDIT WORKING STORAGE*********'.
008900******************************************************************
009000 LINKAGE SECTION.
009100******************************************************************
009200 01  LK-ACCOUNT-EDIT-PARMS.
009300     05  LK-RAW-ACCOUNT-ID      PIC X(032).
009400     05  LK-RAW-BALANCE         PIC X(032).
009500     05  LK-EDIT-ACCOUNT-ID     PIC 9(16).
009600     05  LK-EDIT-BALANCE        PIC S9(13)V99.
009700     05  LK-EDIT-REASON-CODE    PIC 9.
009800         88  LK-EDIT-IS-VALID             VALUE 0.
009900         88  LK-EDIT-NOT-PARSEABLE         VALUE 1.
010000         88  LK-EDIT-FAILS-RULE            VALUE 2.
010100     05  LK-EDIT-MESSAGE        PIC X(200).
010200     05  FILLER                 PIC X(008).
010300******************************************************************
010400*  CHAR-LEVEL VIEW OF THE WHOLE PARAMETER BLOCK - ONLY USED IF   *
010500*  WE EVER NEED TO DUMP THE CALL PARAMETERS FOR DEBUGGING.       *
010600******************************************************************
010700 01  LK-ACCOUNT-EDIT-PARMS-ALT REDEFINES LK-ACCOUNT-EDIT-PARMS.
010800     05  LK-PARM-CHAR           PIC X OCCURS 304 TIMES.
010900******************************************************************
011000 PROCEDURE DIVISION USING LK-ACCOUNT-EDIT-PARMS.
011100******************************************************************
011200 0100-EDIT-ACCOUNT-LINE.
011250     ADD 1        TO WS-EDIT-CALL-COUNT
011300     MOVE 0       TO LK-EDIT-REASON-CODE
011400     MOVE SPACES  TO LK-EDIT-MESSAGE
011500     MOVE ZEROS   TO LK-EDIT-ACCOUNT-ID LK-EDIT-BALANCE
011600     PERFORM 0200-EDIT-BALANCE-SHAPE
011700     IF NOT WS-BAL-SHAPE-OK
011800         MOVE 1 TO LK-EDIT-REASON-CODE
011900     ELSE
012000         PERFORM 0300-EDIT-ACCOUNT-ID
012100         IF LK-EDIT-IS-VALID
012200             PERFORM 0400-EDIT-BALANCE-RULES
012300         END-IF
012400     END-IF
012500     EXIT PROGRAM.
012600******************************************************************
012700*  0200-EDIT-BALANCE-SHAPE DECIDES WHETHER THE RAW BALANCE TEXT  *
012800*  EVEN LOOKS LIKE A DECIMAL NUMBER - SIGN, DIGITS, ONE OPTIONAL *
012900*  DECIMAL POINT.  IF IT DOES NOT, THE LINE IS "NOT PARSEABLE"   *
013000*  AND THE CALLER REPORTS "INVALID BALANCE: <TEXT>" VERBATIM.    *
013100******************************************************************
013200 0200-EDIT-BALANCE-SHAPE.
013300     MOVE 'Y' TO WS-BAL-SHAPE-OK-SW
013400     MOVE 'N' TO WS-BAL-NEGATIVE-SW
013500     MOVE 0   TO WS-BAL-DOT-COUNT WS-BAL-DOT-POS
013600     MOVE LK-RAW-BALANCE TO WS-BAL-TRIMMED
013700     PERFORM 0210-FIND-BALANCE-LENGTH
013800     IF WS-BAL-LEN = 0
013900         MOVE 'N' TO WS-BAL-SHAPE-OK-SW
014000     ELSE
014100         MOVE 1 TO WS-BAL-START
014200         IF WS-BAL-CHAR (1) = '-'
014300             MOVE 'Y' TO WS-BAL-NEGATIVE-SW
014400             MOVE 2 TO WS-BAL-START
014500         ELSE
014600             IF WS-BAL-CHAR (1) = '+'
014700                 MOVE 2 TO WS-BAL-START
014800             END-IF
014900         END-IF
015000         IF WS-BAL-START > WS-BAL-LEN
015100             MOVE 'N' TO WS-BAL-SHAPE-OK-SW
015200         END-IF
015300     END-IF
015400     IF WS-BAL-SHAPE-OK
015500         INSPECT WS-BAL-TRIMMED TALLYING WS-BAL-DOT-COUNT
015600                 FOR ALL '.'
015700         IF WS-BAL-DOT-COUNT > 1
015800             MOVE 'N' TO WS-BAL-SHAPE-OK-SW
015900         ELSE
016000             PERFORM 0220-FIND-DOT-POSITION
016100             PERFORM 0230-EDIT-BALANCE-DIGITS
016200         END-IF
016300     END-IF.
016400******************************************************************
016500 0210-FIND-BALANCE-LENGTH.
016600     MOVE 32 TO WS-BAL-LEN
016700     PERFORM 0211-STEP-BALANCE-LENGTH
016800             UNTIL WS-BAL-LEN = 0
016900             OR WS-BAL-CHAR (WS-BAL-LEN) NOT = SPACE.
017000 0211-STEP-BALANCE-LENGTH.
017100     SUBTRACT 1 FROM WS-BAL-LEN.
017200******************************************************************
017300 0220-FIND-DOT-POSITION.
017400     IF WS-BAL-DOT-COUNT = 1
017500         MOVE WS-BAL-START TO WS-BAL-IDX
017600         PERFORM 0221-STEP-DOT-SCAN
017700                 UNTIL WS-BAL-IDX > WS-BAL-LEN
017800                 OR WS-BAL-DOT-POS NOT = 0
017900     END-IF.
018000 0221-STEP-DOT-SCAN.
018100     IF WS-BAL-CHAR (WS-BAL-IDX) = '.'
018200         MOVE WS-BAL-IDX TO WS-BAL-DOT-POS
018300     ELSE
018400         ADD 1 TO WS-BAL-IDX
018500     END-IF.
018600******************************************************************
018700*  0230-EDIT-BALANCE-DIGITS SPLITS THE TEXT AT THE DECIMAL POINT *
018800*  (IF ANY) AND MAKES SURE EACH SIDE IS ALL DIGITS.  THE ACTUAL  *
018900*  ">2 DECIMAL PLACES" BUSINESS RULE IS CHECKED LATER, IN        *
019000*  0400-EDIT-BALANCE-RULES, NOT HERE.                            *
019100******************************************************************
019200 0230-EDIT-BALANCE-DIGITS.
019300     IF WS-BAL-DOT-COUNT = 0
019400         COMPUTE WS-BAL-INT-LEN = WS-BAL-LEN - WS-BAL-START + 1
019500         MOVE 0 TO WS-BAL-DEC-LEN
019600         IF WS-BAL-INT-LEN < 1
019700             OR WS-BAL-TRIMMED (WS-BAL-START : WS-BAL-INT-LEN)
019800                     NOT NUMERIC
019900             MOVE 'N' TO WS-BAL-SHAPE-OK-SW
020000         ELSE
020100             MOVE WS-BAL-TRIMMED (WS-BAL-START : WS-BAL-INT-LEN)
020200                 TO WS-BAL-INT-NUM
020300             MOVE 0 TO WS-BAL-DEC-NUM
020400         END-IF
020500     ELSE
020600         COMPUTE WS-BAL-INT-LEN = WS-BAL-DOT-POS - WS-BAL-START
020700         COMPUTE WS-BAL-DEC-LEN = WS-BAL-LEN - WS-BAL-DOT-POS
020800         IF WS-BAL-INT-LEN < 1 OR WS-BAL-DEC-LEN < 1
020900             MOVE 'N' TO WS-BAL-SHAPE-OK-SW
021000         ELSE
021100             IF WS-BAL-TRIMMED (WS-BAL-START : WS-BAL-INT-LEN)
021200                     NOT NUMERIC
021300                 MOVE 'N' TO WS-BAL-SHAPE-OK-SW
021400             ELSE
021500                 IF WS-BAL-TRIMMED (WS-BAL-DOT-POS + 1 :
021600                         WS-BAL-DEC-LEN) NOT NUMERIC
021700                     MOVE 'N' TO WS-BAL-SHAPE-OK-SW
021800                 ELSE
021900                     MOVE
022000                       WS-BAL-TRIMMED (WS-BAL-START : WS-BAL-INT-LEN)
022100                       TO WS-BAL-INT-NUM
022200                     IF WS-BAL-DEC-LEN = 1
022300                         COMPUTE WS-BAL-DEC-NUM =
022400                           WS-BAL-TRIMMED (WS-BAL-DOT-POS + 1 : 1)
022500                           * 10
022600                     ELSE
022700                         MOVE WS-BAL-TRIMMED
022800                             (WS-BAL-DOT-POS + 1 : 2)
022900                             TO WS-BAL-DEC-NUM
023000                     END-IF
023100                 END-IF
023200             END-IF
023300         END-IF
023400     END-IF.
023500******************************************************************
023550*  0300-EDIT-ACCOUNT-ID TRIMS LEADING AND TRAILING BLANKS OFF     *
023560*  THE RAW ID FIRST - A CSV FIELD WITH A STRAY LEADING OR         *
023570*  TRAILING SPACE AROUND A GOOD 16-DIGIT ID IS STILL A GOOD ID -  *
023580*  THEN REQUIRES WHAT IS LEFT TO BE EXACTLY 16 DIGITS, NO MORE    *
023590*  AND NO LESS, WITH NO EMBEDDED BLANKS.                          *
023595******************************************************************
023600 0300-EDIT-ACCOUNT-ID.
023700     MOVE LK-RAW-ACCOUNT-ID TO WS-ACCTID-TRIMMED
023710     MOVE 1 TO WS-ACCTID-SCAN-IDX
023720     MOVE 0 TO WS-ACCTID-START
023730     PERFORM 0310-FIND-ACCTID-START
023740             UNTIL WS-ACCTID-SCAN-IDX > 32
023750             OR WS-ACCTID-START NOT = 0
023760     MOVE 32 TO WS-ACCTID-SCAN-IDX
023770     MOVE 0 TO WS-ACCTID-END
023780     PERFORM 0320-FIND-ACCTID-END
023790             UNTIL WS-ACCTID-SCAN-IDX < 1
023800             OR WS-ACCTID-END NOT = 0
023900     IF WS-ACCTID-START = 0
023910         MOVE 2 TO LK-EDIT-REASON-CODE
023920         MOVE 'ACCOUNT ID MUST BE 16 DIGITS' TO LK-EDIT-MESSAGE
024000     ELSE
024100         IF WS-ACCTID-END - WS-ACCTID-START + 1 NOT = 16
024200             MOVE 2 TO LK-EDIT-REASON-CODE
024300             MOVE 'ACCOUNT ID MUST BE 16 DIGITS'
024400                 TO LK-EDIT-MESSAGE
024500         ELSE
024600             IF WS-ACCTID-TRIMMED (WS-ACCTID-START : 16) NOT NUMERIC
024700                 MOVE 2 TO LK-EDIT-REASON-CODE
024710                 MOVE 'ACCOUNT ID MUST BE 16 DIGITS'
024720                     TO LK-EDIT-MESSAGE
024800             ELSE
024900                 MOVE WS-ACCTID-TRIMMED (WS-ACCTID-START : 16)
024910                     TO LK-EDIT-ACCOUNT-ID
024920             END-IF
024930         END-IF
025000     END-IF.
025010 0310-FIND-ACCTID-START.
025020     IF WS-ACCTID-TRIMMED (WS-ACCTID-SCAN-IDX : 1) NOT = SPACE
025030         MOVE WS-ACCTID-SCAN-IDX TO WS-ACCTID-START
025040     ELSE
025050         ADD 1 TO WS-ACCTID-SCAN-IDX
025060     END-IF.
025070 0320-FIND-ACCTID-END.
025080     IF WS-ACCTID-TRIMMED (WS-ACCTID-SCAN-IDX : 1) NOT = SPACE
025090         MOVE WS-ACCTID-SCAN-IDX TO WS-ACCTID-END
025100     ELSE
025110         SUBTRACT 1 FROM WS-ACCTID-SCAN-IDX
025120     END-IF.
025130******************************************************************
025200*  0400-EDIT-BALANCE-RULES APPLIES THE BUSINESS RULES TO A       *
025300*  STRUCTURALLY VALID DECIMAL - NOT NEGATIVE, AT MOST 2 PLACES.  *
025400******************************************************************
025500 0400-EDIT-BALANCE-RULES.
025600     IF WS-BAL-DEC-LEN > 2
025700         MOVE 2 TO LK-EDIT-REASON-CODE
025800         MOVE 'BALANCE HAS MORE THAN 2 DECIMAL PLACES'
025900             TO LK-EDIT-MESSAGE
026000     ELSE
026100         COMPUTE WS-BAL-MAGNITUDE ROUNDED =
026200             WS-BAL-INT-NUM + (WS-BAL-DEC-NUM / 100)
026300         IF WS-BAL-IS-NEGATIVE
026400             COMPUTE LK-EDIT-BALANCE ROUNDED =
026500                 WS-BAL-MAGNITUDE * -1
026600         ELSE
026700             MOVE WS-BAL-MAGNITUDE TO LK-EDIT-BALANCE
026800         END-IF
026900         IF LK-EDIT-BALANCE < 0
027000             MOVE 2 TO LK-EDIT-REASON-CODE
027100             MOVE 'BALANCE MUST NOT BE NEGATIVE'
027200                 TO LK-EDIT-MESSAGE
027300             MOVE 0 TO LK-EDIT-BALANCE
027400         END-IF
027500     END-IF.
027600* END OF PROGRAM ACCOUNT-EDIT
